000100*
000200*  PBS invoice header / keyed-store record.
000300*  One occurrence of this group is one invoice as carried in
000400*  the INVOICE-MASTER keyed store: the invoice id, the seller
000500*  and buyer names, the invoice's line-item table, and the
000600*  net/gross control totals rolled up from that table.
000700*
000800*  Put this file in the /COPYLIB directory.
000900*  Include with: 'COPY COPYLIB-HEADER.' in WS.
001000*
001100*  HD-INVOICE-LINES mirrors COPYLIB-LINE at the 10-level rather
001200*  than COPY-ing it in, since it sits inside an OCCURS DEPENDING
001300*  ON table here and stands alone as a flat record elsewhere --
001400*  keep the two in step by hand when either one changes.
001500*
001600 01  INVOICE-HEADER.
001700     05  HD-INVOICE-ID               PIC X(10).
001800     05  HD-SELLER-NAME              PIC X(40).
001900     05  HD-BUYER-NAME               PIC X(40).
002000     05  HD-LINE-COUNT               PIC 9(3).
002100     05  HD-INVOICE-LINES
002200             OCCURS 1 TO 50 TIMES
002300             DEPENDING ON HD-LINE-COUNT
002400             INDEXED BY HD-LINE-IDX.
002500         10  HD-LINE-ITEM            PIC X(40).
002600         10  HD-LINE-QUANTITY        PIC 9(9).
002700         10  HD-LINE-UNIT            PIC X(3).
002800         10  HD-LINE-PRICE           PIC 9(7)V9(2).
002900         10  HD-LINE-VAT-RATE        PIC 9(2)V9(2).
003000         10  HD-LINE-NET-VALUE       PIC 9(9)V9(2).
003100         10  HD-LINE-GROSS-VALUE     PIC 9(9)V9(2).
003200     05  HD-INVOICE-NET-TOTAL        PIC 9(9)V9(2).
003300     05  HD-INVOICE-GROSS-TOTAL      PIC 9(9)V9(2).
003400     05  FILLER                      PIC X(05).
