000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    PBS-JOBLOG AS 'JOBLOG.CBL'.
000500 AUTHOR.        PETER B.
000600 INSTALLATION.  PBS FAKTURATRYCK AB - VASTERAS.
000700 DATE-WRITTEN.  1988-11-09.
000800 DATE-COMPILED.
000900 SECURITY.      PBS INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
001000*
001100*    CHANGE LOG
001200*    ----------------------------------------------------------
001300*    DATE       BY   REQ#      DESCRIPTION
001400*    ---------- ---- --------- -------------------------------
001500*    1988-11-09 PB   PBS-INIT  Initial version.  Common append-
001600*                              only log CALLed by any PBS batch
001700*                              program that needs to record a
001800*                              reject or exception line.
001900*    1989-09-01 PB   PBS-022  First caller wired up - LINEVAL's
002000*                              B0700-REJECT-INVOICE-LINE.
002100*    1995-02-17 BK   PBS-074  Log line widened to carry the
002200*                              hundredths-of-a-second field -
002300*                              two reject lines a night run
002400*                              apart were landing on the same
002500*                              whole second and looked like
002600*                              duplicates in the listing.
002700*    1998-08-19 SS   PBS-099  YEAR 2000 REVIEW - WC-YY is a
002800*                              2-digit log timestamp only, never
002900*                              compared or sorted on; left as
003000*                              is.  Signed off SS/BK 1998-08-19.
003100*    2013-05-06 SS   PBS-171  Re-pointed SELECT at the new
003200*                              logical file name ahead of the
003300*                              ISAM-to-sequential conversion
003400*                              project (Phase 1).
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700*-----------------------------------------------------------
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-370.
004000 OBJECT-COMPUTER.  IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS PBS-RERUN-SWITCH.
004400*-----------------------------------------------------------
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT OPTIONAL PBS-JOBLOG-FILE ASSIGN TO JOBLOGF
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-JOBLOG-FS.
005000*****************************************************************
005100 DATA DIVISION.
005200*-----------------------------------------------------------
005300 FILE SECTION.
005400
005500 FD  PBS-JOBLOG-FILE.
005600 01  FC-JOBLOG-RECORD.
005700     05  FC-YY                       PIC X(2).
005800     05  FC-SEP-1                    PIC X         VALUE '-'.
005900     05  FC-MM                       PIC X(2).
006000     05  FC-SEP-2                    PIC X         VALUE '-'.
006100     05  FC-DD                       PIC X(2).
006200*    T separator between date and time, same as the ISO-ish stamp
006300*    the old on-call printout used - chosen so a listing reader
006400*    does not mistake the log for a plain date file.
006500     05  FC-SEP-3                    PIC X         VALUE 'T'.
006600     05  FC-HH                       PIC X(2).
006700     05  FC-SEP-4                    PIC X         VALUE ':'.
006800     05  FC-MN                       PIC X(2).
006900     05  FC-SEP-5                    PIC X         VALUE ':'.
007000     05  FC-SS                       PIC X(2).
007100*    the comma-hundredths pair was bolted on by PBS-074 - before
007200*    that, two rejects a night run apart could land on the same
007300*    whole second and print as if they were the same line twice.
007400     05  FC-SEP-6                    PIC X         VALUE ','.
007500     05  FC-HS                       PIC X(2).
007600*    pipe delimiters front and back of the free-text field, so a
007700*    reader splitting the line on '|' gets the text whole even if
007800*    the caller's message itself happens to contain a comma.
007900     05  FC-SEP-7                    PIC X         VALUE '|'.
008000*    whatever the calling program passed on LC-LOG-TEXT - no
008100*    editing, no truncation beyond the 80 bytes LC-LOG-TEXT itself
008200*    is declared at, moved straight through.
008300     05  FC-LOG-TEXT                 PIC X(80).
008400     05  FC-SEP-8                    PIC X         VALUE '|'.
008500*    pads the record out past the 21-byte timestamp prefix plus
008600*    82 bytes of delimited text, so FC-JOBLOG-TS-VIEW's 86-byte
008700*    tail below lines up exactly with this FILLER.
008800     05  FILLER                      PIC X(05).
008900
009000*    timestamp-prefix alias, used when a reader program wants
009100*    to range-compare log entries by time without unpacking
009200*    every separator byte.
009300 01  FC-JOBLOG-TS-VIEW REDEFINES FC-JOBLOG-RECORD.
009400     05  FC-TS-STAMP                 PIC X(21).
009500     05  FILLER                      PIC X(86).
009600*    the 86-byte tail swallows every separator, the whole log
009700*    text field, and the closing FILLER in one group, so a caller
009800*    that only wants the timestamp never has to know the rest of
009900*    the record's shape.
010000
010100*-----------------------------------------------------------
010200 WORKING-STORAGE SECTION.
010300
010400*    1995-02-17 BK PBS-074 - ACCEPT FROM DATE/TIME, not
010500*    FUNCTION CURRENT-DATE, to match the rest of the PBS suite.
010600 01  WC-TODAY.
010700     05  WC-YY                       PIC 9(2).
010800     05  WC-MM                       PIC 9(2).
010900     05  WC-DD                       PIC 9(2).
011000*    pad byte only - WC-TODAY-X below redefines the three 9(2)
011100*    fields plus this FILLER as one 6-byte alphanumeric group for
011200*    the MOVE into FC-YY/FC-MM/FC-DD further down.
011300     05  FILLER                      PIC X(01).
011400 01  WC-TODAY-X REDEFINES WC-TODAY   PIC X(6).
011500
011600*    ACCEPT FROM TIME comes back HHMMSSHH, four 9(2) fields with
011700*    no trailing FILLER needed - WC-NOW-X below exists only for
011800*    symmetry with WC-TODAY-X, nothing in this program moves it
011900*    as a group.
012000
012100 01  WC-NOW.
012200     05  WC-HH                       PIC 9(2).
012300     05  WC-MN                       PIC 9(2).
012400     05  WC-SS                       PIC 9(2).
012500     05  WC-HS                       PIC 9(2).
012600     05  FILLER                      PIC X(01).
012700 01  WC-NOW-X REDEFINES WC-NOW       PIC X(8).
012800
012900 01  WS-JOBLOG-FS                    PIC XX.
013000     88  WS-JOBLOG-OPEN-OK               VALUE '00'.
013100
013200*    only status this program ever tests is 00 - an append that
013300*    still will not open after WS-OPEN-RETRY-MAX tries just gets
013400*    logged to the console instead, nowhere else to put it.
013500
013600 01  WS-OPEN-RETRY-COUNT              PIC 9(2) COMP VALUE ZERO.
013700 77  WS-OPEN-RETRY-MAX                PIC 9(2) COMP VALUE 3.
013800*    three tries, not one - this CALL runs unattended from inside
013900*    whatever batch step needed to log something, and a single
014000*    OPEN EXTEND failing on a momentary share-mode conflict with
014100*    another program's append used to abort the whole caller.
014200
014300*-----------------------------------------------------------
014400 LINKAGE SECTION.
014500
014600 01  LC-LOG-TEXT                     PIC X(80).
014700*    the only parameter this CALL takes - every PBS batch program
014800*    that wants a line in the job log builds its own message text
014900*    and CALLs 'PBS-JOBLOG' USING this one field.
015000*****************************************************************
015100 PROCEDURE DIVISION USING LC-LOG-TEXT.
015200
015300 000-JOBLOG-MAIN.
015400
015500     PERFORM A0100-APPEND-LOG-LINE
015600
015700*    one paragraph does the whole job - stamp, open, write, close
015800*    - there is nothing else for this driver to sequence, which
015900*    is why 000-JOBLOG-MAIN is three lines long.
016000
016100     EXIT PROGRAM
016200     .
016300*****************************************************************
016400 A0100-APPEND-LOG-LINE.
016500
016600*    stamped fresh on every CALL, not once at program load - a
016700*    log line written a few seconds into a long batch step still
016800*    has to carry the time it was actually written, not the time
016900*    the CALLing program started.
017000     ACCEPT WC-TODAY FROM DATE
017100     ACCEPT WC-NOW   FROM TIME
017200
017300*    retry loop guards against another PBS program's own append
017400*    holding the file at the instant this one tries to open it -
017500*    see WS-OPEN-RETRY-MAX above.
017600     MOVE ZERO TO WS-OPEN-RETRY-COUNT
017700     PERFORM A0200-OPEN-FOR-APPEND
017800         UNTIL WS-JOBLOG-OPEN-OK
017900            OR WS-OPEN-RETRY-COUNT NOT < WS-OPEN-RETRY-MAX
018000
018100
018200*    six MOVEs, one per timestamp field, rather than one group
018300*    MOVE off WC-TODAY-X/WC-NOW-X - FC-JOBLOG-RECORD interleaves
018400*    separators between every pair of digits, so there is no
018500*    single contiguous source field to move from.
018600     IF WS-JOBLOG-OPEN-OK
018700         MOVE WC-YY       TO FC-YY
018800         MOVE WC-MM       TO FC-MM
018900         MOVE WC-DD       TO FC-DD
019000         MOVE WC-HH       TO FC-HH
019100         MOVE WC-MN       TO FC-MN
019200         MOVE WC-SS       TO FC-SS
019300         MOVE WC-HS       TO FC-HS
019400*    the text field is moved last, on its own - it is the only
019500*    one of the seven not sourced off WC-TODAY/WC-NOW, it comes
019600*    straight off the LINKAGE SECTION parameter instead.
019700         MOVE LC-LOG-TEXT TO FC-LOG-TEXT
019800
019900*    append-only - this file is OPENed EXTEND in A0200 below and
020000*    never read back by this program, only ever by whatever
020100*    listing job a human runs against JOBLOGF afterward.
020200         WRITE FC-JOBLOG-RECORD
020300
020400
020500         CLOSE PBS-JOBLOG-FILE
020600     ELSE
020700*    no retry left to try and no file to write the failure into -
020800*    the console is the only place left to put this message.
020900         DISPLAY ' *** JOBLOG0101 PBS-JOBLOG-FILE OPEN FAILED,'
021000                 ' STATUS=' WS-JOBLOG-FS
021100     END-IF
021200     .
021300*****************************************************************
021400 A0200-OPEN-FOR-APPEND.
021500
021600     ADD 1 TO WS-OPEN-RETRY-COUNT
021700     OPEN EXTEND PBS-JOBLOG-FILE
021800
021900*    OPTIONAL on the SELECT above means a missing JOBLOGF does
022000*    not abend the CALLing program on OPEN - it just comes back
022100*    with a non-zero WS-JOBLOG-FS and A0100 logs the failure to
022200*    the console instead.
022300     .
022400
