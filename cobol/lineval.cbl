000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    PBS-LINE-VALUATION AS 'LINEVAL.CBL'.
000500 AUTHOR.        BERTIL K.
000600 INSTALLATION.  PBS FAKTURATRYCK AB - VASTERAS.
000700 DATE-WRITTEN.  1988-11-07.
000800 DATE-COMPILED.
000900 SECURITY.      PBS INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
001000*
001100*    CHANGE LOG
001200*    ----------------------------------------------------------
001300*    DATE       BY   REQ#      DESCRIPTION
001400*    ---------- ---- --------- -------------------------------
001500*    1988-11-07 BK   PBS-INIT  Initial version.  Values one
001600*                              gaeldenaersfaktura's line items
001700*                              for the night run and writes the
001800*                              valued lines for PbsInvMstr to
001900*                              pick up.
002000*    1989-02-14 BK   PBS-014  Added non-negativity edit on
002100*                              QUANTITY and PRICE per the spring
002200*                              audit finding (PBS-014).
002300*    1989-09-01 PB   PBS-022  Rejects now logged to PBS-JOBLOG
002400*                              instead of being silently dropped.
002500*    1990-06-03 PB   PBS-031  VAT-EXEMPT lines now MOVE straight
002600*                              to GROSS-VALUE instead of running
002700*                              them through COMPUTE ROUNDED - no
002800*                              sense rounding a no-op.
002900*    1991-01-22 SS   PBS-048  Added end-of-job control total
003000*                              DISPLAY at Bertil's request so
003100*                              the night operator can eyeball
003200*                              the run without pulling the log.
003300*    1993-04-15 BK   PBS-061  Corrected GROSS-VALUE formula -
003400*                              was dividing VAT-RATE by 1000,
003500*                              not 100.  Two months of invoices
003600*                              reprinted.
003700*    1995-11-30 PB   PBS-077  Widened LI-IN-ITEM mandatory-field
003800*                              edit to also reject all-spaces.
003900*    1998-08-19 SS   PBS-099  YEAR 2000 REVIEW - no 2-digit year
004000*                              fields in this program, INVOICE-ID
004100*                              is caller-supplied and opaque to
004200*                              LINEVAL.  No changes required.
004300*                              Signed off SS/BK 1998-08-19.
004400*    2001-03-02 BK   PBS-118  Reject reason text widened from
004500*                              40 to 60 bytes - PBS-JOBLOG lines
004600*                              were truncating long messages.
004700*    2006-10-10 PB   PBS-142  Unit-of-measure 88-levels moved to
004800*                              COPYLIB-LINE so PbsInvMstr sees
004900*                              the same condition names.
005000*    2013-05-06 SS   PBS-171  Re-pointed both SELECTs at the new
005100*                              logical file names ahead of the
005200*                              ISAM-to-sequential conversion
005300*                              project (Phase 1, no DB access
005400*                              anywhere in PBS's batch suite).
005500*    2013-09-23 PB   PBS-174  Added a LINKAGE SECTION so
005600*                              PBS-NIGHT-RUN can pick up the
005700*                              invoice id and the two run totals
005800*                              on return, instead of them only
005900*                              ever reaching the DISPLAYed
006000*                              summary below.
006100*****************************************************************
006200 ENVIRONMENT DIVISION.
006300*-----------------------------------------------------------
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.  IBM-370.
006600 OBJECT-COMPUTER.  IBM-370.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     UPSI-0 ON STATUS IS PBS-RERUN-SWITCH
007000     CLASS PBS-NUMERIC-CLASS IS '0' THRU '9'.
007100*-----------------------------------------------------------
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT INVOICE-LINES-IN-FILE  ASSIGN TO INLINES
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS LI-IN-STATUS.
007700
007800     SELECT INVOICE-LINES-OUT-FILE ASSIGN TO OUTLINES
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS LI-OUT-STATUS.
008100*****************************************************************
008200 DATA DIVISION.
008300*-----------------------------------------------------------
008400 FILE SECTION.
008500
008600 FD  INVOICE-LINES-IN-FILE.
008700*    no trailing FILLER on this record - its 65-byte width is the
008800*    fixed interchange contract with whatever upstream job builds
008900*    INVOICE-LINES-IN, same reasoning as COPYLIB-LINE (see that
009000*    copybook's header note).
009100 01  LI-IN-RECORD.
009200     05  LI-IN-ITEM                  PIC X(40).
009300     05  LI-IN-QUANTITY              PIC 9(9).
009400*    a numeric-edited field reads as all zeros if the source line
009500*    was blank there - the X-redefinition below is what lets B0200
009600*    tell "missing" from "genuinely zero" apart.
009700     05  LI-IN-QUANTITY-X REDEFINES LI-IN-QUANTITY
009800                                     PIC X(9).
009900     05  LI-IN-UNIT                  PIC X(3).
010000     05  LI-IN-PRICE                 PIC 9(7)V9(2).
010100*    same trick as LI-IN-QUANTITY-X above, for the price column.
010200     05  LI-IN-PRICE-X    REDEFINES LI-IN-PRICE
010300                                     PIC X(9).
010400     05  LI-IN-VAT-RATE              PIC 9(2)V9(2).
010500*    and again for VAT rate - three of this record's five data
010600*    fields get the same blank-detection REDEFINES, which is why
010700*    this small a record already clears the shop's usual REDEFINES
010800*    count on its own.
010900     05  LI-IN-VAT-RATE-X REDEFINES LI-IN-VAT-RATE
011000                                     PIC X(4).
011100
011200*    LI-OUT-RECORD is the same 87-byte INVOICE-LINE-ENTRY layout
011300*    used in the keyed store - see COPYLIB-LINE.
011400 FD  INVOICE-LINES-OUT-FILE.
011500     COPY COPYLIB-LINE REPLACING ==INVOICE-LINE-ENTRY==
011600                               BY ==LI-OUT-RECORD==.
011700
011800*-----------------------------------------------------------
011900 WORKING-STORAGE SECTION.
012000
012100*    working copy of the line under valuation - B0150 moves the
012200*    raw input fields in here, B0300/B0400 compute straight into
012300*    it, and B0600 writes it straight back out unchanged.
012400     COPY COPYLIB-LINE REPLACING ==INVOICE-LINE-ENTRY==
012500                               BY ==WS-CURRENT-LINE==.
012600
012700*    file status fields - checked once apiece, INLINES at open
012800*    time in A0100, OUTLINES is never checked since a sequential
012900*    OUTPUT open against a fresh file has nothing to fail on.
013000 01  WS-FILE-STATUS-FIELDS.
013100     05  LI-IN-STATUS                PIC XX.
013200         88  LI-IN-SUCCESSFUL            VALUE '00'.
013300     05  LI-OUT-STATUS               PIC XX.
013400         88  LI-OUT-SUCCESSFUL           VALUE '00'.
013500     05  FILLER                      PIC X(01).
013600
013700*    switches
013800 01  WS-SWITCHES.
013900     05  LI-EOF-SW                   PIC X VALUE 'N'.
014000         88  LI-EOF                      VALUE 'Y'.
014100*    reset to valid at the top of every B0200 pass - this is not a
014200*    carried-forward flag, it is re-decided fresh for every line.
014300     05  LI-VALID-SW                 PIC X VALUE 'Y'.
014400         88  LINE-IS-VALID               VALUE 'Y'.
014500         88  LINE-IS-INVALID             VALUE 'N'.
014600     05  FILLER                      PIC X(01).
014700
014800*    run-level identification (supplied by the calling JCL step
014900*    via SYSIN - this job values one invoice's worth of lines
015000*    per execution, since the 65-byte LI-IN-RECORD carries no
015100*    invoice id of its own)
015200 01  WS-RUN-INVOICE-ID               PIC X(10).
015300
015400*    control totals and counts - counts are COMP per shop
015500*    standard, the two money accumulators are COMP-3 to match
015600*    how ITEM/INVOICE amounts are carried everywhere else in
015700*    the PBS suite
015800 01  WS-CONTROL-TOTALS.
015900     05  WN-LINES-READ               PIC 9(7)      COMP.
016000     05  WN-LINES-ACCEPTED           PIC 9(7)      COMP.
016100     05  WN-LINES-REJECTED           PIC 9(7)      COMP.
016200*    WN-LINES-READ always equals WN-LINES-ACCEPTED plus
016300*    WN-LINES-REJECTED by the time Z0100 prints the summary - the
016400*    three counts are never reconciled against each other in code,
016500*    but an operator who adds up two and gets a third can catch a
016600*    mis-PERFORMed branch quicker than reading the log.
016700     05  WN-RUN-NET-TOTAL            PIC 9(9)V9(2) COMP-3.
016800     05  WN-RUN-GROSS-TOTAL          PIC 9(9)V9(2) COMP-3.
016900     05  FILLER                      PIC X(01).
017000
017100*    reject handling - shared shape with PbsInvMstr, so a line
017200*    rejection here and a master-row rejection there both land
017300*    in PBS-JOBLOG in the same WC-LOG-TEXT format an operator
017400*    or a log-scanning job can parse the same way.
017500     COPY COPYLIB-EXCPWKSTG.
017600*    the human-readable half of the reject record - WC-REJECT-REASON
017700*    holds which edit failed, WC-LOG-TEXT (from the COPY above)
017800*    holds the whole assembled line B0700 hands to PBS-JOBLOG.
017900 01  WC-REJECT-REASON                PIC X(60)     VALUE SPACE.
018000
018100*    dashed banner, opens and closes the job-completion block in
018200*    Z0100 - same convention as PBS-NIGHT-RUN's own HEADLINE.
018300 01  HEADLINE                        PIC X(66) VALUE ALL '-'.
018400*-----------------------------------------------------------
018500 LINKAGE SECTION.
018600
018700*    2013-09-23 PB PBS-174 - the invoice id and the two run
018800*    totals, handed back to PBS-NIGHT-RUN on EXIT PROGRAM so it
018900*    can build the header it passes to PbsInvMstr.  The valued
019000*    lines themselves still travel on INVOICE-LINES-OUT, not
019100*    here - 50 lines of X(87) is not a LINKAGE parameter PBS
019200*    cares to pass around.
019300 01  LK-RUN-INVOICE-ID               PIC X(10).
019400 01  LK-RUN-NET-TOTAL                PIC 9(9)V9(2) COMP-3.
019500 01  LK-RUN-GROSS-TOTAL              PIC 9(9)V9(2) COMP-3.
019600*****************************************************************
019700 PROCEDURE DIVISION USING LK-RUN-INVOICE-ID, LK-RUN-NET-TOTAL,
019800                           LK-RUN-GROSS-TOTAL.
019900 0000-MAIN.
020000
020100*    one invoice's worth of lines per execution - A0100 prompts for
020200*    the invoice id, the PERFORM UNTIL values every line INLINES
020300*    holds, and Z0100 hands the totals back to whoever CALLed us.
020400     PERFORM A0100-INIT-RUN
020500     PERFORM B0100-VALUE-ONE-LINE UNTIL LI-EOF
020600     PERFORM Z0100-EXIT-RUN
020700
020800*    EXIT PROGRAM, not GOBACK or STOP RUN - this is a CALLed
020900*    subprogram (PBS-NIGHT-RUN's B0100 CALLs it by name), control
021000*    returns to the caller rather than ending the job step.
021100     EXIT PROGRAM
021200     .
021300*****************************************************************
021400*    A0100 - OPEN THE RUN, ACCEPT THE INVOICE ID AND PRIME THE
021500*    FIRST READ.  CONTROL TOTALS ARE ZEROED HERE SO EVERY
021600*    EXECUTION OF THIS JOB STARTS A FRESH INVOICE - ONE RUN,
021700*    ONE INVOICE-ID, NO CARRYOVER FROM THE PRIOR RUN.
021800 A0100-INIT-RUN.
021900
022000     MOVE ZERO TO WN-LINES-READ, WN-LINES-ACCEPTED,
022100                  WN-LINES-REJECTED
022200     MOVE ZERO TO WN-RUN-NET-TOTAL, WN-RUN-GROSS-TOTAL
022300
022400*    the invoice id comes from the operator, not from the line file
022500*    itself - LI-IN-RECORD carries no id field, so this is the only
022600*    place in the run it ever gets keyed in.
022700     DISPLAY HEADLINE
022800     DISPLAY ' PBS LINE VALUATION - INVOICE ID: ' WITH NO
022900             ADVANCING
023000     ACCEPT WS-RUN-INVOICE-ID
023100
023200*    OUTLINES is opened fresh OUTPUT every run - this program
023300*    always starts a new valued-line file, it never appends to one
023400*    left over from an earlier, possibly aborted, execution.
023500     OPEN INPUT  INVOICE-LINES-IN-FILE
023600     OPEN OUTPUT INVOICE-LINES-OUT-FILE
023700
023800*    an INLINES open failure drives LI-EOF straight to true, which
023900*    sends the PERFORM UNTIL in 0000-MAIN through zero iterations -
024000*    the job still reaches Z0100 and reports a zero-line summary
024100*    rather than abending here.
024200     IF NOT LI-IN-SUCCESSFUL
024300         DISPLAY ' *** LINEVAL0101 INLINES OPEN FAILED, STATUS='
024400                 LI-IN-STATUS
024500         SET LI-EOF TO TRUE
024600     ELSE
024700         PERFORM B0800-READ-NEXT-LINE
024800     END-IF
024900     .
025000*****************************************************************
025100*    B0100 - ONE PASS OF THE MAIN LINE LOOP: EDIT THE LINE,
025200*    VALUE IT IF IT PASSES, REJECT IT IF IT DOESN'T, THEN
025300*    MOVE ON TO THE NEXT ONE.
025400 B0100-VALUE-ONE-LINE.
025500
025600     ADD 1 TO WN-LINES-READ
025700     PERFORM B0150-MOVE-INPUT-TO-WORK
025800     PERFORM B0200-EDIT-INVOICE-LINE
025900
026000*    valuation and the write only happen on the valid branch - a
026100*    rejected line never reaches B0300/B0400, so it can never pick
026200*    up a stray net/gross figure computed off bad data.
026300     IF LINE-IS-VALID
026400         PERFORM B0300-COMPUTE-NET-VALUE
026500         PERFORM B0400-COMPUTE-GROSS-VALUE
026600         PERFORM B0500-ACCUMULATE-CONTROL-TOTALS
026700         PERFORM B0600-WRITE-INVOICE-LINE
026800*    the reject branch is one line, not a mirror of the four
026900*    valid-branch PERFORMs - a bad line never earns a valuation
027000*    or a total, only a log entry.
027100     ELSE
027200         PERFORM B0700-REJECT-INVOICE-LINE
027300     END-IF
027400
027500     PERFORM B0800-READ-NEXT-LINE
027600     .
027700*****************************************************************
027800*    B0150 - COPY THE RAW INPUT FIELDS INTO THE WORKING LAYOUT AND
027900*    ZERO THE TWO VALUE FIELDS LI-IN-RECORD HAS NO ROOM FOR - THIS
028000*    IS THE ONLY PLACE IN THE PROGRAM THAT TOUCHES BOTH LAYOUTS AT
028100*    ONCE, EVERYTHING AFTER THIS PARAGRAPH WORKS OFF WS-CURRENT-LINE.
028200 B0150-MOVE-INPUT-TO-WORK.
028300
028400     MOVE LI-IN-ITEM      TO LINE-ITEM       OF WS-CURRENT-LINE
028500     MOVE LI-IN-QUANTITY  TO LINE-QUANTITY   OF WS-CURRENT-LINE
028600     MOVE LI-IN-UNIT      TO LINE-UNIT       OF WS-CURRENT-LINE
028700*    same straight carry-across for the rest of the raw fields -
028800*    nothing here is edited yet, that is B0200's job.
028900     MOVE LI-IN-PRICE     TO LINE-PRICE      OF WS-CURRENT-LINE
029000     MOVE LI-IN-VAT-RATE  TO LINE-VAT-RATE   OF WS-CURRENT-LINE
029100     MOVE ZERO            TO LINE-NET-VALUE  OF WS-CURRENT-LINE
029200     MOVE ZERO            TO LINE-GROSS-VALUE OF WS-CURRENT-LINE
029300     .
029400*****************************************************************
029500*    B0200 - MANDATORY-FIELD AND NON-NEGATIVITY EDITS.  A LINE
029600*    MISSING ANY OF ITS FIELDS, OR CARRYING A QUANTITY THAT
029700*    ISN'T GREATER THAN ZERO, IS REJECTED RATHER THAN VALUED
029800*    WITH A DEFAULTED FIGURE.  1989-02-14 BK PBS-014 /
029900*    1995-11-30 PB PBS-077.
030000 B0200-EDIT-INVOICE-LINE.
030100
030200*    every line starts this paragraph assumed valid - an edit below
030300*    only ever moves it to invalid, never back to valid, so the
030400*    last edit that fires is not a race with any earlier one.
030500     SET LINE-IS-VALID TO TRUE
030600     MOVE SPACE TO WC-REJECT-REASON
030700
030800*    the five edits below are not ELSE'd together - a line failing
030900*    two edits at once still only reports the last reason that
031000*    fired, which has been good enough for the operator since
031100*    PBS-014, but it does mean the logged reason is not always the
031200*    first thing wrong with the line.
031300     IF LI-IN-ITEM = SPACES
031400         SET LINE-IS-INVALID TO TRUE
031500         MOVE 'ITEM DESCRIPTION MISSING' TO WC-REJECT-REASON
031600     END-IF
031700
031800*    missing and zero-or-negative are two different failures here -
031900*    a blank field and a typed "0000000000" both fail, but report
032000*    different reasons, which is why this is nested rather than one
032100*    combined NOT > ZERO test against the X-redefinition.
032200     IF LI-IN-QUANTITY-X = SPACES
032300         SET LINE-IS-INVALID TO TRUE
032400         MOVE 'QUANTITY MISSING' TO WC-REJECT-REASON
032500     ELSE
032600*    the blank check above and this one are mutually exclusive -
032700*    LI-IN-QUANTITY-X = SPACES already branched away, so this
032800*    ELSE only ever sees a field with real digits in it.
032900         IF LI-IN-QUANTITY NOT > ZERO
033000             SET LINE-IS-INVALID TO TRUE
033100             MOVE 'QUANTITY NOT GREATER THAN ZERO'
033200                 TO WC-REJECT-REASON
033300         END-IF
033400     END-IF
033500
033600*    unit of measure gets the same single blank check as item
033700*    description above - there is no numeric range to enforce
033800*    on a one-character code.
033900     IF LI-IN-UNIT = SPACES
034000         SET LINE-IS-INVALID TO TRUE
034100         MOVE 'UNIT OF MEASURE MISSING' TO WC-REJECT-REASON
034200     END-IF
034300
034400*    price has no separate negative-value edit - PIC 9(7)V9(2) is
034500*    unsigned, there is no way for LI-IN-PRICE to arrive negative,
034600*    only blank (caught here) or a valid unsigned amount.
034700     IF LI-IN-PRICE-X = SPACES
034800         SET LINE-IS-INVALID TO TRUE
034900         MOVE 'PRICE MISSING' TO WC-REJECT-REASON
035000     END-IF
035100
035200*    VAT rate gets the same blank-only check as price above -
035300*    a zero rate is a legitimate VAT-EXEMPT line, not an edit
035400*    failure, so only a missing field is ever rejected here.
035500     IF LI-IN-VAT-RATE-X = SPACES
035600         SET LINE-IS-INVALID TO TRUE
035700         MOVE 'VAT RATE MISSING' TO WC-REJECT-REASON
035800     END-IF
035900     .
036000*****************************************************************
036100*    B0300/B0400 - NET AND GROSS VALUATION: NET IS QUANTITY
036200*    TIMES PRICE, GROSS ADDS VAT ON TOP OF NET - UNLESS THE
036300*    LINE IS VAT-EXEMPT, IN WHICH CASE GROSS IS JUST NET.
036400 B0300-COMPUTE-NET-VALUE.
036500
036600*    ROUNDED matters here - LINE-NET-VALUE is PIC 9(9)V9(2), a
036700*    straight quantity-times-price can carry more decimal places
036800*    than that, and B0400 computes gross off whatever this leaves
036900*    behind.
037000     COMPUTE LINE-NET-VALUE OF WS-CURRENT-LINE ROUNDED =
037100             LINE-QUANTITY OF WS-CURRENT-LINE *
037200             LINE-PRICE OF WS-CURRENT-LINE
037300     .
037400*****************************************************************
037500*    1993-04-15 BK PBS-061 - formula corrected, see change log.
037600 B0400-COMPUTE-GROSS-VALUE.
037700
037800*    VAT-exempt lines skip the multiply entirely rather than
037900*    running through COMPUTE with a zero rate - PBS-031 decided a
038000*    straight MOVE both reads clearer and can't pick up a rounding
038100*    difference a no-op multiply theoretically could.
038200     IF LINE-VAT-EXEMPT OF WS-CURRENT-LINE
038300         MOVE LINE-NET-VALUE OF WS-CURRENT-LINE
038400             TO LINE-GROSS-VALUE OF WS-CURRENT-LINE
038500     ELSE
038600         COMPUTE LINE-GROSS-VALUE OF WS-CURRENT-LINE ROUNDED =
038700                 LINE-NET-VALUE OF WS-CURRENT-LINE *
038800                 (1 + (LINE-VAT-RATE OF WS-CURRENT-LINE / 100))
038900     END-IF
039000     .
039100*****************************************************************
039200*    B0500 - FOLD THIS LINE'S FIGURES INTO THE RUN TOTALS.  ONLY
039300*    PERFORMED OFF THE VALID BRANCH IN B0100, SO A REJECTED LINE
039400*    NEVER TOUCHES WN-RUN-NET-TOTAL OR WN-RUN-GROSS-TOTAL.
039500 B0500-ACCUMULATE-CONTROL-TOTALS.
039600
039700     ADD LINE-NET-VALUE OF WS-CURRENT-LINE   TO WN-RUN-NET-TOTAL
039800     ADD LINE-GROSS-VALUE OF WS-CURRENT-LINE
039900         TO WN-RUN-GROSS-TOTAL
040000     ADD 1 TO WN-LINES-ACCEPTED
040100     .
040200*****************************************************************
040300*    B0600 - WRITE THE VALUED LINE TO OUTLINES FOR PBS-NIGHT-RUN TO
040400*    PICK BACK UP - WS-CURRENT-LINE AND LI-OUT-RECORD SHARE THE
040500*    SAME COPYLIB-LINE LAYOUT, SO THIS IS A STRAIGHT GROUP MOVE.
040600 B0600-WRITE-INVOICE-LINE.
040700
040800     MOVE WS-CURRENT-LINE TO LI-OUT-RECORD
040900     WRITE LI-OUT-RECORD
041000     .
041100*****************************************************************
041200*    B0700 - REJECT PATH.  1989-09-01 PB PBS-022: rejects are
041300*    logged, not silently dropped, but do not stop the run.
041400 B0700-REJECT-INVOICE-LINE.
041500
041600*    counted and logged, then B0100 goes straight on to the next
041700*    READ - no retry, no operator prompt; the line is simply left
041800*    out of OUTLINES and the control totals, for good.
041900
042000*    invoice ID, paragraph name, and source file are captured
042100*    as three separate MOVEs into COPYLIB-EXCPWKSTG fields so
042200*    the STRING below can reference them by name, not literal.
042300     ADD 1 TO WN-LINES-REJECTED
042400     MOVE WS-RUN-INVOICE-ID       TO WC-MSG-INVOICE-ID
042500     MOVE 'B0200-EDIT-INVOICE-LINE' TO WC-MSG-PARA
042600     MOVE 'LINEVAL.CBL'           TO WC-MSG-SRCFILE
042700     STRING 'LINE REJECTED - INVOICE ' DELIMITED BY SIZE
042800            WC-MSG-INVOICE-ID    DELIMITED BY SIZE
042900            ' - '                DELIMITED BY SIZE
043000            WC-REJECT-REASON     DELIMITED BY SIZE
043100*    the reason text came from B0200's WC-REJECT-REASON, the
043200*    paragraph and file that follow are fixed literals - this
043300*    paragraph only ever logs its own rejections.
043400            ' - AT '             DELIMITED BY SIZE
043500            WC-MSG-PARA          DELIMITED BY SIZE
043600            ' ('                 DELIMITED BY SIZE
043700            WC-MSG-SRCFILE       DELIMITED BY SIZE
043800            ')'                  DELIMITED BY SIZE
043900*    one CALL, no return code checked - PBS-JOBLOG's own
044000*    A0100 paragraph already falls back to a console DISPLAY
044100*    if it cannot open the log file.
044200         INTO WC-LOG-TEXT
044300     CALL 'PBS-JOBLOG' USING WC-LOG-TEXT
044400     .
044500*****************************************************************
044600 B0800-READ-NEXT-LINE.
044700
044800*    one READ, one record, shared by A0100's priming call and
044900*    B0100-VALUE-ONE-LINE's bottom-of-loop call - same shape as
045000*    every other sequential-read paragraph in the PBS suite.
045100     READ INVOICE-LINES-IN-FILE
045200         AT END
045300             SET LI-EOF TO TRUE
045400     END-READ
045500     .
045600*****************************************************************
045700*    Z0100 - CLOSE DOWN AND DISPLAY THE JOB-COMPLETION SUMMARY
045800*    SO THE NIGHT OPERATOR CAN EYEBALL THE RUN WITHOUT PULLING
045900*    THE LOG.  1991-01-22 SS PBS-048.
046000 Z0100-EXIT-RUN.
046100
046200     CLOSE INVOICE-LINES-IN-FILE
046300     CLOSE INVOICE-LINES-OUT-FILE
046400
046500*    2013-09-23 PB PBS-174 - handed back on EXIT PROGRAM rather
046600*    than left for the caller to guess at; PBS-NIGHT-RUN's
046700*    B0150 reads these three straight into its run header.
046800     MOVE WS-RUN-INVOICE-ID  TO LK-RUN-INVOICE-ID
046900     MOVE WN-RUN-NET-TOTAL   TO LK-RUN-NET-TOTAL
047000     MOVE WN-RUN-GROSS-TOTAL TO LK-RUN-GROSS-TOTAL
047100
047200*    the three LK- fields were loaded above so PBS-NIGHT-RUN's
047300*    own B0100 can pick them straight off this program's
047400*    LINKAGE SECTION on EXIT PROGRAM.
047500     DISPLAY HEADLINE
047600     DISPLAY ' PBS LINE VALUATION - JOB COMPLETION SUMMARY'
047700     DISPLAY ' INVOICE ID .......... ' WS-RUN-INVOICE-ID
047800     DISPLAY ' LINES READ .......... ' WN-LINES-READ
047900*    read/accepted/rejected always foot to the same total -
048000*    an operator who sees otherwise knows this program itself
048100*    has a counting bug, not a data problem.
048200     DISPLAY ' LINES ACCEPTED ...... ' WN-LINES-ACCEPTED
048300     DISPLAY ' LINES REJECTED ...... ' WN-LINES-REJECTED
048400     DISPLAY ' INVOICE NET TOTAL ... ' WN-RUN-NET-TOTAL
048500     DISPLAY ' INVOICE GROSS TOTAL . ' WN-RUN-GROSS-TOTAL
048600     DISPLAY HEADLINE
048700     .
048800
