000100*
000200*  PBS invoice line-item layout.
000300*  One occurrence of this group is one billed line on an
000400*  invoice: the item sold, the quantity and unit price, the
000500*  VAT class that applies to the line, and the two amounts
000600*  this shop's valuation run (LINEVAL) computes from them.
000700*
000800*  Put this file in the /COPYLIB directory.
000900*  Include with: 'COPY COPYLIB-LINE.' in WS, or nested inside
001000*  COPYLIB-HEADER for the per-invoice line table.
001100*
001200*  NET-VALUE and GROSS-VALUE are unpopulated (zero) on records
001300*  read from INVOICE-LINES-IN; LINEVAL fills them in before the
001400*  record is written to INVOICE-LINES-OUT.  No FILLER pad is
001500*  carried on this group -- the 87-byte record length is fixed
001600*  by the INVOICE-LINES-OUT interface and must not drift.
001700*
001800 01  INVOICE-LINE-ENTRY.
001900     05  LINE-ITEM                   PIC X(40).
002000     05  LINE-QUANTITY               PIC 9(9).
002100     05  LINE-UNIT                   PIC X(3).
002200         88  LINE-UNIT-PIECE             VALUE 'PCE'.
002300         88  LINE-UNIT-KILOGRAM          VALUE 'KG '.
002400         88  LINE-UNIT-HOURS             VALUE 'HRS'.
002500         88  LINE-UNIT-SERVICE           VALUE 'SRV'.
002600     05  LINE-PRICE                  PIC 9(7)V9(2).
002700     05  LINE-VAT-RATE               PIC 9(2)V9(2).
002800         88  LINE-VAT-STANDARD           VALUE 23.00.
002900         88  LINE-VAT-REDUCED            VALUE 8.00.
003000         88  LINE-VAT-LOW                VALUE 5.00.
003100         88  LINE-VAT-EXEMPT             VALUE 0.00.
003200     05  LINE-NET-VALUE               PIC 9(9)V9(2).
003300     05  LINE-GROSS-VALUE             PIC 9(9)V9(2).
