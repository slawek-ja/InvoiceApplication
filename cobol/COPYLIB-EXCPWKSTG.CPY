000100*
000200*  Working storage data structure for the PBS reject/exception
000300*  handler.  Built from the old Z0900 SQL-error work area used
000400*  on the gaeldenaersfaktura (debtor-invoice) side of the house --
000500*  this version carries no SQLCODE, since LINEVAL and PbsInvMstr
000600*  have no database underneath them any more, but keeps the
000700*  same "who/where/what" shape so PBS-JOBLOG entries still read
000800*  the way the shop is used to.
000900*
001000*  Put this file in the /COPYLIB directory.
001100*  Include with: 'COPY COPYLIB-EXCPWKSTG.' in WS.
001200*
001300 01  WC-LOG-TEXT                 PIC X(80)     VALUE SPACE.
001400 01  W9-SPACE-CNT                PIC S9(4) COMP VALUE ZERO.
001500 01  WR-EXCEPTION-HANDLER.
001600     05  WR-PROGRAM-EXCP-MESSAGE.
001700         10  FILLER              PIC X(8)  VALUE 'OPCODE: '.
001800         10  WC-MSG-OPCODE       PIC X(1)  VALUE SPACE.
001900         10  FILLER              PIC X(1)  VALUE '|'.
002000         10  WC-MSG-INVOICE-ID   PIC X(10) VALUE SPACE.
002100         10  FILLER              PIC X(1)  VALUE '|'.
002200         10  WC-MSG-PARA         PIC X(30) VALUE SPACE.
002300         10  FILLER              PIC X(1)  VALUE '|'.
002400         10  WC-MSG-SRCFILE      PIC X(20) VALUE SPACE.
002500     05  FILLER                  PIC X(09).
