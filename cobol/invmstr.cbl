000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    PBSINVMSTR AS 'INVMSTR.CBL'.
000500 AUTHOR.        SERGEJS S.
000600 INSTALLATION.  PBS FAKTURATRYCK AB - VASTERAS.
000700 DATE-WRITTEN.  1989-03-20.
000800 DATE-COMPILED.
000900 SECURITY.      PBS INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
001000*
001100*    CHANGE LOG
001200*    ----------------------------------------------------------
001300*    DATE       BY   REQ#      DESCRIPTION
001400*    ---------- ---- --------- -------------------------------
001500*    1989-03-20 SS   PBS-INIT  Initial version.  Keeps the
001600*                              invoice keyed store in a
001700*                              working-storage table, CALLed
001800*                              once per operation by whichever
001900*                              job needs it (LINEVAL's night
002000*                              run, the ad-hoc correction job).
002100*    1989-07-11 SS   PBS-019  Added 300-DELETE-BY-ID / exception
002200*                              when the id is not on file -
002300*                              previously a silent no-op, which
002400*                              masked two keying errors in July.
002500*    1990-02-02 BK   PBS-027  500/600 FIND paragraphs added for
002600*                              the seller/buyer lookup reports.
002700*    1990-09-14 PB   PBS-038  WM-MASTER-ID-VIEW redefinition
002800*                              added - comparing the full 4470
002900*                              byte slot on every SAVE was
003000*                              measurably slowing the night run
003100*                              once the master passed 200 rows.
003200*    1992-05-27 BK   PBS-055  400-DELETE-ALL added for the
003300*                              year-end master rebuild job.
003400*    1994-08-09 SS   PBS-070  700-COUNT-INVOICES added so the
003500*                              driver can report a closing count
003600*                              without re-reading the file.
003700*    1998-08-19 SS   PBS-099  YEAR 2000 REVIEW - no date fields
003800*                              are carried in the master record,
003900*                              nothing to change.  Signed off
004000*                              SS/BK 1998-08-19.
004100*    2002-11-04 BK   PBS-125  WM-MASTER-TABLE size raised from
004200*                              200 to 500 rows - PBS took on the
004300*                              Lindqvist account and 200 was no
004400*                              longer enough headroom.
004500*    2009-07-01 PB   PBS-158  900-REWRITE-MASTER now reopens
004600*                              INVOICE-MASTER OUTPUT rather than
004700*                              EXTEND, per the new full-rebuild
004800*                              convention adopted for all PBS
004900*                              keyed-store batch jobs.
005000*    2013-05-06 SS   PBS-171  Re-pointed SELECT at the new
005100*                              logical file name ahead of the
005200*                              ISAM-to-sequential conversion
005300*                              project (Phase 1).  No database
005400*                              access anywhere in this program.
005500*    2014-02-11 PB   PBS-186  100-LOAD-MASTER/120-STORE-MASTER-
005600*                              RECORD now validity-edit every row
005700*                              off INVOICE-MASTER before it goes
005800*                              into the table - a blank id or a
005900*                              line count outside 1-50 is logged
006000*                              and skipped (new 130) instead of
006100*                              being loaded and blowing up later.
006200*                              A hand-edited master with a
006300*                              truncated last record took the
006400*                              whole night run down with a
006500*                              subscript error in
006600*                              700-COUNT-INVOICES before this fix.
006700*****************************************************************
006800 ENVIRONMENT DIVISION.
006900*-----------------------------------------------------------
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.  IBM-370.
007200 OBJECT-COMPUTER.  IBM-370.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     UPSI-0 ON STATUS IS PBS-RERUN-SWITCH
007600     CLASS PBS-ALPHA-CLASS IS 'A' THRU 'Z'.
007700*-----------------------------------------------------------
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT INVOICE-MASTER-FILE ASSIGN TO INVMSTRF
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WM-MASTER-FS.
008300*****************************************************************
008400 DATA DIVISION.
008500*-----------------------------------------------------------
008600 FILE SECTION.
008700
008800*    same record both while loading (INPUT) and while rewriting
008900*    (OUTPUT) - the file is never open both ways at once.
009000 FD  INVOICE-MASTER-FILE.
009100     COPY COPYLIB-HEADER REPLACING ==INVOICE-HEADER==
009200                                 BY ==WM-MASTER-RECORD==.
009300
009400*-----------------------------------------------------------
009500 WORKING-STORAGE SECTION.
009600
009700*    the in-memory keyed store - one slot per invoice, loaded
009800*    from INVOICE-MASTER-FILE at the top of every CALL and
009900*    rewritten in full whenever an operation changes it
010000*    (1989-03-20 SS PBS-INIT).
010100 01  WM-MASTER-AREA.
010200     05  FILLER                      PIC X(04).
010300     05  WM-MASTER-COUNT             PIC 9(5) COMP.
010400     05  WM-MASTER-TABLE OCCURS 1 TO 500 TIMES
010500             DEPENDING ON WM-MASTER-COUNT
010600             PIC X(4470).
010700
010800*    1990-09-14 PB PBS-038 - quick-compare view of just the
010900*    invoice id bytes of each slot, so 200-SAVE-INVOICE and
011000*    300-DELETE-BY-ID do not have to move all 4470 bytes of
011100*    every row into WM-CURRENT-HEADER just to test the key.
011200 01  WM-MASTER-ID-VIEW REDEFINES WM-MASTER-TABLE
011300         OCCURS 1 TO 500 TIMES
011400         DEPENDING ON WM-MASTER-COUNT.
011500     05  WM-MASTER-ID-ONLY           PIC X(10).
011600     05  FILLER                      PIC X(4460).
011700
011800*    same idea for the 500/600 seller/buyer name lookups.
011900 01  WM-MASTER-NAME-VIEW REDEFINES WM-MASTER-TABLE
012000         OCCURS 1 TO 500 TIMES
012100         DEPENDING ON WM-MASTER-COUNT.
012200     05  FILLER                      PIC X(10).
012300     05  WM-MASTER-SELLER-ONLY       PIC X(40).
012400     05  WM-MASTER-BUYER-ONLY        PIC X(40).
012500     05  FILLER                      PIC X(4380).
012600
012700*    plain numeric subscripts, not INDEXED BY index-names - the
012800*    same occurrence number is used against whichever of the
012900*    three REDEFINES above a paragraph needs at the moment, and
013000*    an index-name is only ever valid against the one OCCURS it
013100*    was declared on.
013200 01  WM-SUBSCRIPTS.
013300     05  WM-MASTER-IDX               PIC 9(5) COMP.
013400     05  WM-MASTER-IDV               PIC 9(5) COMP.
013500     05  WM-MASTER-IDN               PIC 9(5) COMP.
013600     05  FILLER                      PIC X(01).
013700
013800 77  WM-MASTER-MAX                   PIC 9(5) COMP VALUE 500.
013900
014000*    work area the incoming LK-INVOICE-HEADER is unpacked into
014100*    whenever 800-LOG-EXCEPTION needs named field access to it.
014200     COPY COPYLIB-HEADER REPLACING ==INVOICE-HEADER==
014300                                 BY ==WM-CURRENT-HEADER==.
014400
014500*    brief alias for logging - avoids "OF WM-CURRENT-HEADER"
014600*    on every DISPLAY/STRING that just wants the id and names.
014700 01  WM-CURRENT-HEADER-BRIEF REDEFINES WM-CURRENT-HEADER.
014800     05  WMB-INVOICE-ID              PIC X(10).
014900     05  WMB-SELLER-NAME             PIC X(40).
015000     05  WMB-BUYER-NAME              PIC X(40).
015100     05  FILLER                      PIC X(4380).
015200
015300*    file status
015400 01  WS-FILE-STATUS-FIELDS.
015500     05  WM-MASTER-FS                PIC XX.
015600         88  WM-MASTER-SUCCESSFUL        VALUE '00'.
015700     05  FILLER                      PIC X(01).
015800
015900*    switches
016000 01  WS-SWITCHES.
016100     05  WM-LOAD-EOF-SW              PIC X VALUE 'N'.
016200         88  WM-LOAD-EOF                 VALUE 'Y'.
016300     05  WM-CHANGED-SW               PIC X VALUE 'N'.
016400         88  WM-TABLE-CHANGED            VALUE 'Y'.
016500     05  FILLER                      PIC X(01).
016600
016700 01  WM-FOUND-IDX                    PIC 9(5) COMP VALUE ZERO.
016800
016900*    rows 120-STORE-MASTER-RECORD would not load - a blank id or
017000*    a line count outside 1-50 means the row is not a usable
017100*    INVOICE-HEADER, so it is skipped and logged rather than
017200*    carried into the table and blown up against later by
017300*    200/300/500/600.
017400 01  WM-MASTER-REJECTED              PIC 9(5) COMP VALUE ZERO.
017500
017600*    reject/exception handling - shared shape with LINEVAL
017700     COPY COPYLIB-EXCPWKSTG.
017800
017900*-----------------------------------------------------------
018000 LINKAGE SECTION.
018100
018200*    LK-OPERATION-CODE dispatches exactly one operation per
018300*    CALL - a caller wanting two operations done (say a SAVE
018400*    then a COUNT) makes two separate CALLs, same as it always
018500*    has since PBS-INIT.
018600 01  LK-OPERATION-CODE               PIC X.
018700     88  LK-OP-SAVE                      VALUE 'S'.
018800     88  LK-OP-DELETE-BY-ID              VALUE 'D'.
018900     88  LK-OP-DELETE-ALL                VALUE 'A'.
019000     88  LK-OP-FIND-BY-SELLER            VALUE 'L'.
019100     88  LK-OP-FIND-BY-BUYER             VALUE 'B'.
019200     88  LK-OP-COUNT                     VALUE 'C'.
019300
019400*    invoice passed IN on a SAVE, or carrying just HD-INVOICE-ID
019500*    populated on a DELETE-BY-ID.
019600     COPY COPYLIB-HEADER REPLACING ==INVOICE-HEADER==
019700                                 BY ==LK-INVOICE-HEADER==.
019800
019900 01  LK-SEARCH-NAME                  PIC X(40).
020000
020100 01  LK-RESULT-CODE                  PIC X.
020200     88  LK-RESULT-OK                    VALUE '0'.
020300     88  LK-RESULT-EXCEPTION             VALUE '8'.
020400
020500*    on FIND-BY-SELLER/BUYER: matches found.  on COUNT:
020600*    LK-MATCH-COUNT alone carries the master row count.
020700 01  LK-MATCH-AREA.
020800     05  FILLER                      PIC X(04).
020900     05  LK-MATCH-COUNT              PIC 9(5) COMP.
021000     05  LK-MATCH-TABLE OCCURS 1 TO 500 TIMES
021100             DEPENDING ON LK-MATCH-COUNT
021200             INDEXED BY LK-MATCH-IDX.
021300         10  LK-MATCH-ID             PIC X(10).
021400         10  LK-MATCH-SELLER         PIC X(40).
021500         10  LK-MATCH-BUYER          PIC X(40).
021600
021700 77  LK-MATCH-MAX                    PIC 9(5) COMP VALUE 500.
021800*****************************************************************
021900 PROCEDURE DIVISION USING LK-OPERATION-CODE, LK-INVOICE-HEADER,
022000                           LK-SEARCH-NAME, LK-RESULT-CODE,
022100                           LK-MATCH-AREA.
022200
022300 000-INVMSTR-MAIN.
022400
022500*    assume success and an empty match table until an operation
022600*    says otherwise - 500/600/700 all build on LK-MATCH-COUNT
022700*    starting at zero, and a caller that never checks
022800*    LK-RESULT-CODE should see '0' rather than stale garbage
022900*    left over from whatever the linkage area held on entry.
023000     SET LK-RESULT-OK TO TRUE
023100     MOVE ZERO TO LK-MATCH-COUNT
023200     MOVE 'N' TO WM-CHANGED-SW
023300
023400*    the keyed store is reloaded fresh on every single CALL -
023500*    this program keeps no state between invocations, which is
023600*    what lets LINEVAL's night run and the ad-hoc correction job
023700*    both CALL it without caring what the other did first.
023800     PERFORM 100-LOAD-MASTER
023900
024000*    one operation code, one paragraph - see the LINKAGE SECTION
024100*    note above on why a caller never bundles two operations into
024200*    one CALL.
024300     EVALUATE TRUE
024400         WHEN LK-OP-SAVE
024500             PERFORM 200-SAVE-INVOICE
024600         WHEN LK-OP-DELETE-BY-ID
024700             PERFORM 300-DELETE-BY-ID
024800*        'A' - the night-run year-end rebuild path.
024900         WHEN LK-OP-DELETE-ALL
025000             PERFORM 400-DELETE-ALL
025100         WHEN LK-OP-FIND-BY-SELLER
025200             PERFORM 500-FIND-BY-SELLER
025300*        'L'/'B' - the ad-hoc correction job's two lookups.
025400         WHEN LK-OP-FIND-BY-BUYER
025500             PERFORM 600-FIND-BY-BUYER
025600         WHEN LK-OP-COUNT
025700             PERFORM 700-COUNT-INVOICES
025800         WHEN OTHER
025900*            an operation code this program doesn't recognize -
026000*            logged the same way a missing DELETE id is, rather
026100*            than abending, since a bad opcode almost always
026200*            means a JCL parameter card got mis-keyed, not that
026300*            the master file itself is in trouble.
026400*    table already at WM-MASTER-MAX - this is the one way SAVE
026500*    itself can fail, and it logs the same as 300's missing-id.
026600             SET LK-RESULT-EXCEPTION TO TRUE
026700     END-EVALUATE
026800
026900*    only the four mutating operations (S/D/A, and an L/B that
027000*    overflowed LK-MATCH-TABLE) ever SET WM-TABLE-CHANGED - a
027100*    plain lookup or COUNT leaves the master untouched and skips
027200*    this rewrite (1989-03-20 SS PBS-INIT).
027300     IF WM-TABLE-CHANGED
027400         PERFORM 900-REWRITE-MASTER
027500     END-IF
027600
027700     EXIT PROGRAM
027800     .
027900*****************************************************************
028000*    100 - LOAD THE KEYED STORE INTO WORKING STORAGE AT THE TOP
028100*    OF EVERY CALL.  TWO KINDS OF BAD ROW ARE TOLERATED HERE, NOT
028200*    TREATED AS A RUN-ENDING ERROR: A ROW THAT WON'T FIT IN THE
028300*    TABLE (LOGGED BELOW AT 120), AND A ROW THAT PARSES TO
028400*    GARBAGE - BLANK ID OR AN UNREADABLE/OUT-OF-RANGE LINE COUNT -
028500*    WHICH 120 NOW CATCHES AND ROUTES TO 130 INSTEAD OF LOADING
028600*    IT INTO THE TABLE.  2014-02-11 PB PBS-186 - A HAND-EDITED
028700*    MASTER FILE WITH A TRUNCATED LAST RECORD TOOK THE WHOLE
028800*    NIGHT RUN DOWN WITH A SUBSCRIPT ERROR IN 700-COUNT-INVOICES;
028900*    THIS EDIT IS THE FIX.
029000 100-LOAD-MASTER.
029100
029200*    empty table, nothing rejected yet - this program is CALLed
029300*    fresh every time, there is no carry-over from a prior CALL
029400*    to reset here.
029500     MOVE ZERO TO WM-MASTER-COUNT
029600     MOVE ZERO TO WM-MASTER-REJECTED
029700     OPEN INPUT INVOICE-MASTER-FILE
029800
029900*    an open failure is reported but does NOT abend - the caller
030000*    gets back a zero-row table and LK-RESULT-OK, the same as an
030100*    empty master.  that has always been this program's
030200*    behaviour, even before PBS-186; an operator watching the
030300*    job log will see the INVMSTR0101 line either way.
030400*    one WRITE per table row, in table order - order matters only
030500*    in that a human reading a dump of this file sees rows in the
030600*    same sequence SAVE/DELETE left them in, nothing else relies
030700*    on it.
030800     IF WM-MASTER-SUCCESSFUL
030900         PERFORM 110-READ-MASTER-RECORD
031000         PERFORM 120-STORE-MASTER-RECORD UNTIL WM-LOAD-EOF
031100
031200*    CLOSE happens whether the OPEN above succeeded or not - an
031300*    OPEN failure still leaves the file in a state this program
031400*    should not hold onto past 100-LOAD-MASTER's return.
031500     ELSE
031600         DISPLAY ' *** INVMSTR0101 INVOICE-MASTER OPEN FAILED,'
031700                 ' STATUS=' WM-MASTER-FS
031800     END-IF
031900
032000     CLOSE INVOICE-MASTER-FILE
032100
032200*    one summary line per load, not one DISPLAY per bad row -
032300*    the detail for each skipped row already went to PBS-JOBLOG
032400*    via 130, this is just the operator-visible headline count
032500*    (2014-02-11 PB PBS-186).
032600     IF WM-MASTER-REJECTED > ZERO
032700         DISPLAY ' *** INVMSTR0104 ' WM-MASTER-REJECTED
032800                 ' UNPARSEABLE MASTER ROW(S) SKIPPED ON LOAD'
032900     END-IF
033000     .
033100*****************************************************************
033200 110-READ-MASTER-RECORD.
033300
033400     READ INVOICE-MASTER-FILE
033500         AT END
033600             SET WM-LOAD-EOF TO TRUE
033700     END-READ
033800     .
033900*****************************************************************
034000*    120 - VALIDITY-EDIT EVERY ROW BEFORE IT GOES INTO THE TABLE.
034100*    A BLANK INVOICE ID OR A LINE COUNT THAT ISN'T A CLEAN 1-50
034200*    VALUE CAN ONLY MEAN THE SOURCE RECORD WAS TRUNCATED OR
034300*    OTHERWISE MANGLED ON THE WAY IN - THE ROW IS SKIPPED AND
034400*    LOGGED (130) RATHER THAN LOADED AND LEFT TO BLOW UP LATER
034500*    AGAINST 200/300/500/600.  2014-02-11 PB PBS-186.
034600 120-STORE-MASTER-RECORD.
034700
034800     IF HD-INVOICE-ID OF WM-MASTER-RECORD = SPACES
034900         OR HD-LINE-COUNT OF WM-MASTER-RECORD NOT NUMERIC
035000         OR HD-LINE-COUNT OF WM-MASTER-RECORD < 1
035100         OR HD-LINE-COUNT OF WM-MASTER-RECORD > 50
035200         PERFORM 130-REJECT-MASTER-RECORD
035300     ELSE
035400*    the reject above already ruled out a bad id/line-count - from
035500*    here it is only a question of whether the table has room.
035600         IF WM-MASTER-COUNT < WM-MASTER-MAX
035700*    room in the table - append normally.
035800             ADD 1 TO WM-MASTER-COUNT
035900             MOVE WM-MASTER-RECORD
036000                 TO WM-MASTER-TABLE(WM-MASTER-COUNT)
036100         ELSE
036200*    the 500-row ceiling this shop has never actually hit in
036300*    production - logged to the console rather than PBS-JOBLOG
036400*    since it means the master itself needs PBS-125-style work,
036500*    not a single bad row.
036600             DISPLAY ' *** INVMSTR0102 MASTER TABLE FULL - ROW '
036700                 'SKIPPED, ID=' HD-INVOICE-ID OF WM-MASTER-RECORD
036800         END-IF
036900     END-IF
037000
037100     PERFORM 110-READ-MASTER-RECORD
037200     .
037300*****************************************************************
037400*    130 - LOG A ROW 120 COULD NOT PARSE AND COUNT IT, SO
037500*    100-LOAD-MASTER CAN TELL THE OPERATOR HOW MANY CAME UP SHORT
037600*    WITHOUT STOPPING THE RUN OVER IT.  2014-02-11 PB PBS-186.
037700 130-REJECT-MASTER-RECORD.
037800
037900     ADD 1 TO WM-MASTER-REJECTED
038000*    caller-facing fields moved first, STRING assembles them
038100*    below in the order an operator reads the line.
038200     MOVE HD-INVOICE-ID OF WM-MASTER-RECORD TO WC-MSG-INVOICE-ID
038300     MOVE '100-LOAD-MASTER'    TO WC-MSG-PARA
038400     MOVE 'INVMSTR.CBL'        TO WC-MSG-SRCFILE
038500
038600*    same WC-LOG-TEXT/WC-MSG-xxx shape 800-LOG-EXCEPTION below
038700*    builds its own message into - COPYLIB-EXCPWKSTG.CPY's whole
038800*    reason for existing is that both paragraphs share it.
038900     STRING 'MASTER ROW SKIPPED ON LOAD - UNPARSEABLE ID OR '
039000            DELIMITED BY SIZE
039100            'LINE COUNT - AT '   DELIMITED BY SIZE
039200            WC-MSG-PARA          DELIMITED BY SIZE
039300            ' ('                 DELIMITED BY SIZE
039400            WC-MSG-SRCFILE       DELIMITED BY SIZE
039500            ')'                  DELIMITED BY SIZE
039600         INTO WC-LOG-TEXT
039700*    same append-only log 130 above writes to - one common sink
039800*    for every exception condition this program raises.
039900*    STRING's INTO above is already complete - this CALL is what
040000*    actually gets the line written.
040100     CALL 'PBS-JOBLOG' USING WC-LOG-TEXT
040200     .
040300*****************************************************************
040400*    200 - SAVE.  AN ID ALREADY ON FILE IS REPLACED IN PLACE;
040500*    A NEW ID IS APPENDED AT THE END OF THE TABLE.  THE CALLER
040600*    NEVER SEES WHICH CASE APPLIED - BOTH LEAVE THE MASTER
040700*    CONSISTENT, WHICH IS ALL PBS-NIGHT-RUN CARES ABOUT.
040800 200-SAVE-INVOICE.
040900
041000*    a linear scan, stopping the moment a match turns up -
041100*    WM-FOUND-IDX stays zero if nothing matches, which is how
041200*    the IF below tells a replace from an append.
041300*    210 sets WM-FOUND-IDX above zero only when it finds a match -
041400*    a fresh zero here is what lets the IF below tell hit from miss.
041500     MOVE ZERO TO WM-FOUND-IDX
041600*    walks the index up until either 210 sets WM-FOUND-IDX or the
041700*    table runs out - same VARYING/UNTIL shape 500/600 use below.
041800     PERFORM 210-SEARCH-INVOICE-ID
041900         VARYING WM-MASTER-IDV FROM 1 BY 1
042000         UNTIL WM-MASTER-IDV > WM-MASTER-COUNT
042100            OR WM-FOUND-IDX > ZERO
042200
042300*    replace in place when the id is already on file...
042400*    found it - 310 below does the actual shift-and-shrink.
042500     IF WM-FOUND-IDX > ZERO
042600*    new id, room in the table - append it and fall through to
042700*    the SET WM-TABLE-CHANGED below either way.
042800         MOVE LK-INVOICE-HEADER TO WM-MASTER-TABLE(WM-FOUND-IDX)
042900     ELSE
043000*        ...otherwise append, unless the table is already at
043100*        WM-MASTER-MAX (2002-11-04 BK PBS-125 raised that ceiling
043200*        to 500, but it is still a ceiling).
043300         IF WM-MASTER-COUNT < WM-MASTER-MAX
043400*    room in the table - append normally.
043500             ADD 1 TO WM-MASTER-COUNT
043600             MOVE LK-INVOICE-HEADER
043700                 TO WM-MASTER-TABLE(WM-MASTER-COUNT)
043800         ELSE
043900             SET LK-RESULT-EXCEPTION TO TRUE
044000             PERFORM 800-LOG-EXCEPTION
044100         END-IF
044200     END-IF
044300
044400*    either branch above changed the table, so the rewrite at
044500*    the bottom of 000-INVMSTR-MAIN is needed either way.
044600     SET WM-TABLE-CHANGED TO TRUE
044700     .
044800*****************************************************************
044900*    1990-09-14 PB PBS-038 - compares the id-only redefinition,
045000*    not the full 4470-byte slot.
045100 210-SEARCH-INVOICE-ID.
045200
045300     IF WM-MASTER-ID-ONLY(WM-MASTER-IDV) =
045400             HD-INVOICE-ID OF LK-INVOICE-HEADER
045500         MOVE WM-MASTER-IDV TO WM-FOUND-IDX
045600     END-IF
045700     .
045800*****************************************************************
045900*    300 - DELETE BY ID.  A MISSING ID IS TREATED AS AN ERROR,
046000*    NOT A SILENT NO-OP - A DELETE THAT MATCHES NOTHING USUALLY
046100*    MEANS THE CALLER KEYED THE WRONG ID, AND LETTING THAT SLIDE
046200*    BY MASKED TWO KEYING ERRORS IN JULY.  1989-07-11 SS PBS-019.
046300 300-DELETE-BY-ID.
046400
046500*    same search 200 uses - shared 210 rather than a second copy
046600*    of the scan, so the id compare only lives in one place.
046700*    210 sets WM-FOUND-IDX above zero only when it finds a match -
046800*    a fresh zero here is what lets the IF below tell hit from miss.
046900     MOVE ZERO TO WM-FOUND-IDX
047000     PERFORM 210-SEARCH-INVOICE-ID
047100         VARYING WM-MASTER-IDV FROM 1 BY 1
047200         UNTIL WM-MASTER-IDV > WM-MASTER-COUNT
047300            OR WM-FOUND-IDX > ZERO
047400
047500     IF WM-FOUND-IDX > ZERO
047600         PERFORM 310-REMOVE-FOUND-ENTRY
047700         SET WM-TABLE-CHANGED TO TRUE
047800     ELSE
047900*        the PBS-019 case - nothing on file matched the id, log
048000*        it and leave the table exactly as it was.
048100         SET LK-RESULT-EXCEPTION TO TRUE
048200         PERFORM 800-LOG-EXCEPTION
048300     END-IF
048400     .
048500*****************************************************************
048600*    310 - CLOSE THE GAP LEFT BY A DELETED ROW BY SHIFTING EVERY
048700*    ROW BEHIND IT DOWN ONE SLOT, THEN SHRINKING THE COUNT.  NO
048800*    TOMBSTONE/FREE-LIST SCHEME - THE TABLE IS SMALL ENOUGH (500
048900*    ROWS AT MOST) THAT A STRAIGHT SHIFT IS CHEAPER TO GET RIGHT.
049000 310-REMOVE-FOUND-ENTRY.
049100
049200     PERFORM 320-SHIFT-ENTRY-DOWN
049300         VARYING WM-MASTER-IDX FROM WM-FOUND-IDX BY 1
049400         UNTIL WM-MASTER-IDX >= WM-MASTER-COUNT
049500
049600     SUBTRACT 1 FROM WM-MASTER-COUNT
049700     .
049800*****************************************************************
049900 320-SHIFT-ENTRY-DOWN.
050000
050100*    one slot per call - the VARYING loop above walks this from
050200*    the deleted row's position to the end of the table.
050300     MOVE WM-MASTER-TABLE(WM-MASTER-IDX + 1)
050400         TO WM-MASTER-TABLE(WM-MASTER-IDX)
050500     .
050600*****************************************************************
050700*    400 - DELETE ALL, FOR THE YEAR-END MASTER REBUILD JOB
050800*    (1992-05-27 BK PBS-055).
050900 400-DELETE-ALL.
051000
051100*    nothing more to it than this - the rows themselves are not
051200*    individually erased, just left behind WM-MASTER-COUNT where
051300*    900-REWRITE-MASTER will never see them once it writes a
051400*    zero-row file.
051500     MOVE ZERO TO WM-MASTER-COUNT
051600     SET WM-TABLE-CHANGED TO TRUE
051700     .
051800*****************************************************************
051900*    500/600 - SELLER AND BUYER LOOKUPS FOR THE AD-HOC
052000*    CORRECTION JOB.  A NAME THAT MATCHES NOTHING COMES BACK AS
052100*    AN EMPTY MATCH TABLE, NOT AN EXCEPTION - THERE IS NOTHING
052200*    WRONG WITH ASKING FOR A CUSTOMER WHO HAS NO INVOICES ON
052300*    FILE.  1990-02-02 BK PBS-027.
052400 500-FIND-BY-SELLER.
052500
052600*    straight linear scan, whole table, every time - there is no
052700*    seller index, the master was never expected to hold enough
052800*    rows to need one.
052900     PERFORM 510-CHECK-SELLER-MATCH
053000         VARYING WM-MASTER-IDN FROM 1 BY 1
053100         UNTIL WM-MASTER-IDN > WM-MASTER-COUNT
053200     .
053300*****************************************************************
053400 510-CHECK-SELLER-MATCH.
053500
053600*    exact-match compare against WM-MASTER-NAME-VIEW's alias -
053700*    no partial/wildcard matching in this job.
053800     IF WM-MASTER-SELLER-ONLY(WM-MASTER-IDN) = LK-SEARCH-NAME
053900         PERFORM 520-APPEND-MATCH-ROW
054000     END-IF
054100     .
054200*****************************************************************
054300*    520 - ONE MATCH ROW, SHARED BY BOTH 500 AND 600 SINCE THE
054400*    LINKAGE SHAPE A HIT GETS APPENDED TO IS IDENTICAL EITHER WAY.
054500 520-APPEND-MATCH-ROW.
054600
054700*    LK-MATCH-MAX mirrors WM-MASTER-MAX - a match table can never
054800*    need to hold more rows than the master itself has.
054900     IF LK-MATCH-COUNT < LK-MATCH-MAX
055000         ADD 1 TO LK-MATCH-COUNT
055100*    three fields per hit, id/seller/buyer - the caller's own
055200*    LK-MATCH-TABLE entry, not a copy of the whole master row.
055300         MOVE WM-MASTER-ID-ONLY(WM-MASTER-IDN)
055400             TO LK-MATCH-ID(LK-MATCH-COUNT)
055500         MOVE WM-MASTER-SELLER-ONLY(WM-MASTER-IDN)
055600             TO LK-MATCH-SELLER(LK-MATCH-COUNT)
055700         MOVE WM-MASTER-BUYER-ONLY(WM-MASTER-IDN)
055800             TO LK-MATCH-BUYER(LK-MATCH-COUNT)
055900     ELSE
056000*    table already at LK-MATCH-MAX - a 500-row result set this
056100*    job has never seen in practice either.
056200         SET LK-RESULT-EXCEPTION TO TRUE
056300         PERFORM 800-LOG-EXCEPTION
056400     END-IF
056500     .
056600*****************************************************************
056700 600-FIND-BY-BUYER.
056800
056900*    buyer side of the same lookup - see 500 above.
057000     PERFORM 610-CHECK-BUYER-MATCH
057100         VARYING WM-MASTER-IDN FROM 1 BY 1
057200         UNTIL WM-MASTER-IDN > WM-MASTER-COUNT
057300     .
057400*****************************************************************
057500 610-CHECK-BUYER-MATCH.
057600
057700     IF WM-MASTER-BUYER-ONLY(WM-MASTER-IDN) = LK-SEARCH-NAME
057800         PERFORM 520-APPEND-MATCH-ROW
057900     END-IF
058000     .
058100*****************************************************************
058200*    700 - RETURN THE CURRENT ROW COUNT WITHOUT RE-READING THE
058300*    FILE (1994-08-09 SS PBS-070).  PBS-NIGHT-RUN'S CLOSING
058400*    DISPLAY CALLS THIS LAST, AFTER ANY SAVE/DELETE HAS ALREADY
058500*    GONE THROUGH, SO THE NUMBER IT PRINTS REFLECTS THE RUN JUST
058600*    COMPLETED.
058700 700-COUNT-INVOICES.
058800
058900     MOVE WM-MASTER-COUNT TO LK-MATCH-COUNT
059000     .
059100*****************************************************************
059200*    800 - LOG AN EXCEPTION CONDITION TO PBS-JOBLOG.  EVERY
059300*    CALLER OF THIS PARAGRAPH HAS ALREADY SET LK-RESULT-EXCEPTION
059400*    BEFORE PERFORMING IT - 800 ITSELF ONLY BUILDS AND SENDS THE
059500*    MESSAGE TEXT, IT DOES NOT DECIDE WHETHER THE CONDITION IS AN
059600*    EXCEPTION.
059700 800-LOG-EXCEPTION.
059800
059900*    unpack into the named-field work area so the STRING below
060000*    can read WC-MSG-INVOICE-ID instead of reaching back into
060100*    LK-INVOICE-HEADER's raw group every time.
060200     MOVE LK-INVOICE-HEADER TO WM-CURRENT-HEADER
060300     MOVE WMB-INVOICE-ID TO WC-MSG-INVOICE-ID
060400     MOVE LK-OPERATION-CODE TO WC-MSG-OPCODE
060500     MOVE '000-INVMSTR-MAIN'  TO WC-MSG-PARA
060600     MOVE 'INVMSTR.CBL'       TO WC-MSG-SRCFILE
060700
060800*    opcode, invoice id, paragraph and source file - enough for
060900*    an operator reading PBS-JOBLOG cold to tell which CALL and
061000*    which invoice triggered this without reading the program.
061100     STRING 'INVOICE MASTER EXCEPTION - OPCODE ' DELIMITED
061200             BY SIZE
061300            LK-OPERATION-CODE DELIMITED BY SIZE
061400            ' - INVOICE ID ' DELIMITED BY SIZE
061500            WC-MSG-INVOICE-ID DELIMITED BY SIZE
061600            ' - AT ' DELIMITED BY SIZE
061700            WC-MSG-PARA DELIMITED BY SIZE
061800            ' (' DELIMITED BY SIZE
061900            WC-MSG-SRCFILE DELIMITED BY SIZE
062000            ')' DELIMITED BY SIZE
062100         INTO WC-LOG-TEXT
062200*    STRING's INTO above is already complete - this CALL is what
062300*    actually gets the line written.
062400     CALL 'PBS-JOBLOG' USING WC-LOG-TEXT
062500     .
062600*****************************************************************
062700*    900 - REWRITE THE WHOLE MASTER, IN TABLE ORDER, AFTER ANY
062800*    OPERATION THAT CHANGED IT.  2009-07-01 PB PBS-158: reopens
062900*    OUTPUT (full rebuild) rather than EXTEND.
063000 900-REWRITE-MASTER.
063100
063200*    OUTPUT, not EXTEND (PBS-158) - every CALL that gets here
063300*    has already loaded the prior contents of the file into
063400*    WM-MASTER-TABLE at 100, so reopening OUTPUT and writing the
063500*    table back out in full is a rebuild, not an append, and a
063600*    400-DELETE-ALL correctly produces an empty file.
063700     OPEN OUTPUT INVOICE-MASTER-FILE
063800
063900     IF WM-MASTER-SUCCESSFUL
064000         PERFORM 910-WRITE-MASTER-RECORD
064100             VARYING WM-MASTER-IDX FROM 1 BY 1
064200             UNTIL WM-MASTER-IDX > WM-MASTER-COUNT
064300     ELSE
064400*    an OUTPUT failure here is the worst case this program has -
064500*    the master file may now be shorter than before the CALL,
064600*    since OPEN OUTPUT truncates it regardless of whether the
064700*    rewrite that follows succeeds.
064800         DISPLAY ' *** INVMSTR0103 INVOICE-MASTER REWRITE '
064900                 'OPEN FAILED, STATUS=' WM-MASTER-FS
065000     END-IF
065100
065200     CLOSE INVOICE-MASTER-FILE
065300     .
065400*****************************************************************
065500*    910 - ONE TABLE ROW OUT TO THE FILE.  THE TABLE IS X(4470)
065600*    PER SLOT; WM-MASTER-RECORD IS THE SAME LAYOUT UNDER THE FD,
065700*    SO THIS IS A STRAIGHT GROUP MOVE, NOT A FIELD-BY-FIELD COPY.
065800 910-WRITE-MASTER-RECORD.
065900
066000     MOVE WM-MASTER-TABLE(WM-MASTER-IDX) TO WM-MASTER-RECORD
066100     WRITE WM-MASTER-RECORD
066200     .
