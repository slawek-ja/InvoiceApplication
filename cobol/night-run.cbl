000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    PBS-NIGHT-RUN AS 'NIGHT-RUN.CBL'.
000500 AUTHOR.        BERTIL K.
000600 INSTALLATION.  PBS FAKTURATRYCK AB - VASTERAS.
000700 DATE-WRITTEN.  1991-01-22.
000800 DATE-COMPILED.
000900 SECURITY.      PBS INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
001000*    2014-03-04 PB   PBS-188  Z0100-EXIT-RUN's closing row count
001100*                              was labelled as a "count" but was
001200*                              reading WM-MATCH-COUNT, the field
001300*                              PbsInvMstr's COUNT operation has
001400*                              always returned it in - no change
001500*                              to the logic, just confirmed it
001600*                              against the copybook after an
001700*                              operator asked why the number on
001800*                              the printout didn't look like a
001900*                              "match count" to him.
002000*
002100*    CHANGE LOG
002200*    ----------------------------------------------------------
002300*    DATE       BY   REQ#      DESCRIPTION
002400*    ---------- ---- --------- -------------------------------
002500*    1991-01-22 BK   PBS-048  Initial version.  Replaces the
002600*                              on-call operator keying the
002700*                              10/20/50/60 main-menu choices by
002800*                              hand every night with one
002900*                              unattended JCL step that CALLs
003000*                              LINEVAL then PbsInvMstr.
003100*    1992-05-27 BK   PBS-055  Added the "40" year-end path that
003200*                              CALLs PbsInvMstr with DELETE-ALL
003300*                              ahead of the rebuild - controlled
003400*                              by the UPSI-0 rerun switch.
003500*    1994-08-09 SS   PBS-070  Closing DISPLAY now shows the
003600*                              master row count returned by
003700*                              PbsInvMstr's COUNT operation,
003800*                              not just LINEVAL's line counts.
003900*    1998-08-19 SS   PBS-099  YEAR 2000 REVIEW - WN-RUN-DATE is
004000*                              accepted from DATE for the
004100*                              banner only, never compared.
004200*                              Signed off SS/BK 1998-08-19.
004300*    2013-05-06 SS   PBS-171  No direct file I/O left in this
004400*                              program after the ISAM-to-
004500*                              sequential conversion - it only
004600*                              drives LINEVAL and PbsInvMstr.
004700*    2013-09-23 PB   PBS-174  LINEVAL now hands back the invoice
004800*                              id and the two run totals on
004900*                              EXIT PROGRAM instead of this driver
005000*                              passing PbsInvMstr whatever was
005100*                              left lying in WR-RUN-HEADER.  This
005200*                              program now re-opens OUTLINES
005300*                              itself to pick up the valued line
005400*                              table before the SAVE - the direct
005500*                              file I/O PBS-171 took out was
005600*                              LINEVAL's own files, not this one.
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900*-----------------------------------------------------------
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-370.
006200 OBJECT-COMPUTER.  IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON STATUS IS PBS-RERUN-SWITCH.
006600*-----------------------------------------------------------
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT INVOICE-LINES-OUT-FILE ASSIGN TO OUTLINES
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WN-LINES-STATUS.
007200*****************************************************************
007300 DATA DIVISION.
007400*-----------------------------------------------------------
007500 FILE SECTION.
007600
007700*    re-opened INPUT after LINEVAL closes it, so the line table
007800*    it just wrote can be rolled into WR-RUN-HEADER below.
007900 FD  INVOICE-LINES-OUT-FILE.
008000     COPY COPYLIB-LINE REPLACING ==INVOICE-LINE-ENTRY==
008100                               BY ==WN-LINE-RECORD==.
008200*-----------------------------------------------------------
008300 WORKING-STORAGE SECTION.
008400
008500*    switches
008600 01  WS-SWITCHES.
008700*    set in A0100 off the UPSI-0 rerun switch, read in 0000-MAIN
008800*    to decide whether B0050 runs at all tonight.
008900     05  WM-REBUILD-SW               PIC X VALUE 'N'.
009000         88  WM-REBUILD-REQUESTED        VALUE 'Y'.
009100*    flips in B0160 when the re-opened OUTLINES file hits AT
009200*    END - drives the PERFORM UNTIL in B0150, same pattern as
009300*    every other sequential read loop in this shop's programs.
009400     05  WN-LINES-EOF-SW             PIC X VALUE 'N'.
009500         88  WN-LINES-EOF                VALUE 'Y'.
009600     05  FILLER                      PIC X(01).
009700
009800 01  WN-LINES-STATUS                 PIC XX.
009900     88  WN-LINES-OK                     VALUE '00'.
010000
010100*    this FD status only ever covers the B0150 reopen of
010200*    OUTLINES - LINEVAL owns the file the rest of the time and
010300*    reports its own I/O errors against its own status field.
010400*    the invoice built from LINEVAL's run and handed to
010500*    PbsInvMstr on a SAVE.
010600     COPY COPYLIB-HEADER REPLACING ==INVOICE-HEADER==
010700                                 BY ==WR-RUN-HEADER==.
010800
010900*    alternate view used only to clear the run header's line
011000*    table in one MOVE rather than field by field.
011100 01  WR-RUN-HEADER-X REDEFINES WR-RUN-HEADER PIC X(4470).
011200
011300*    PbsInvMstr's CALL interface work areas - one operation
011400*    code moved in ahead of each CALL (A=DELETE-ALL, S=SAVE,
011500*    C=COUNT), same five-parameter linkage this driver has used
011600*    since PBSINVMSTR stopped being an on-call menu choice
011700*    (PBS-048).
011800 01  WM-OPERATION-CODE               PIC X.
011900*    this driver never searches by name, but the CALL has to
012000*    pass something into PbsInvMstr's LK-SEARCH-NAME slot.
012100 01  WM-SEARCH-NAME                  PIC X(40) VALUE SPACE.
012200 01  WM-RESULT-CODE                  PIC X.
012300     88  WM-RESULT-OK                    VALUE '0'.
012400     88  WM-RESULT-EXCEPTION             VALUE '8'.
012500
012600*    this driver never populates a search, but PbsInvMstr still
012700*    writes its match count and table back through this area on
012800*    every CALL - COUNT comes back as WM-MATCH-COUNT alone, the
012900*    table stays empty (1994-08-09 SS PBS-070).
013000 01  WM-MATCH-AREA.
013100     05  FILLER                      PIC X(04).
013200     05  WM-MATCH-COUNT              PIC 9(5) COMP.
013300     05  WM-MATCH-TABLE OCCURS 1 TO 500 TIMES
013400             DEPENDING ON WM-MATCH-COUNT.
013500         10  WM-MATCH-ID             PIC X(10).
013600         10  WM-MATCH-SELLER         PIC X(40).
013700         10  WM-MATCH-BUYER          PIC X(40).
013800
013900*    id-only view, for the day PBS wants this driver to log
014000*    which invoices a lookup matched - not wired up yet.
014100 01  WM-MATCH-ID-VIEW REDEFINES WM-MATCH-AREA.
014200     05  FILLER                      PIC X(04).
014300     05  FILLER                      PIC 9(5) COMP.
014400     05  WM-MATCH-ID-ENTRY OCCURS 1 TO 500 TIMES
014500             DEPENDING ON WM-MATCH-COUNT
014600             PIC X(90).
014700
014800*    run-date, for the banner only - never compared or stored
014900*    (1998-08-19 SS PBS-099).
015000 01  WN-RUN-DATE                     PIC 9(6) COMP.
015100 01  WN-RUN-DATE-PARTS REDEFINES WN-RUN-DATE.
015200     05  WN-RUN-YY                   PIC 9(2).
015300     05  WN-RUN-MM                   PIC 9(2).
015400     05  WN-RUN-DD                   PIC 9(2).
015500
015600*    counts the three steps that always run (value, save,
015700*    count) plus the fourth rebuild step when UPSI-0 is on -
015800*    purely cosmetic, feeds the "STEP n" console lines only.
015900 01  WN-STEP-COUNT                   PIC 9(3) COMP VALUE ZERO.
016000
016100*    invoice id and run totals handed back by LINEVAL
016200*    (2013-09-23 PB PBS-174), and the seller/buyer names this
016300*    driver still has to get from the operator since neither
016400*    LINEVAL nor INVOICE-LINES-IN carries them.
016500 01  WN-VALUED-INVOICE-ID            PIC X(10).
016600*    COMP-3 here matches the packed totals LINEVAL itself
016700*    accumulates in - a straight MOVE on EXIT PROGRAM, no
016800*    conversion either way.
016900 01  WN-VALUED-NET-TOTAL             PIC 9(9)V9(2) COMP-3.
017000 01  WN-VALUED-GROSS-TOTAL           PIC 9(9)V9(2) COMP-3.
017100 01  WN-SELLER-NAME                  PIC X(40).
017200 01  WN-BUYER-NAME                   PIC X(40).
017300
017400*    The same dashed banner line opens and closes every console
017500*    block this driver prints - one 01-level, reused by DISPLAY,
017600*    instead of a literal repeated at every call site.
017700 01  HEADLINE                        PIC X(66) VALUE ALL '-'.
017800*****************************************************************
017900 PROCEDURE DIVISION.
018000 0000-MAIN.
018100
018200     PERFORM A0100-INIT-RUN
018300
018400*    Year-end rebuild, when it runs at all, has to happen before
018500*    B0200 saves tonight's invoice - otherwise the DELETE-ALL in
018600*    B0050 would wipe out the very row this run just wrote.
018700     IF WM-REBUILD-REQUESTED
018800         PERFORM B0050-REBUILD-MASTER
018900     END-IF
019000
019100*    The five steps below are the whole nightly job: value the
019200*    lines, build the header from them, save it to the master,
019300*    then report back how many rows the master now holds.
019400     PERFORM B0100-VALUE-TODAYS-INVOICES
019500     PERFORM B0150-ASSEMBLE-RUN-HEADER
019600     PERFORM B0200-SAVE-VALUED-INVOICE
019700     PERFORM B0300-COUNT-MASTER-INVOICES
019800     PERFORM Z0100-EXIT-RUN
019900
020000     GOBACK
020100     .
020200*****************************************************************
020300*    A0100 - BANNER AND RUN SETUP.  ALSO LATCHES THE YEAR-END
020400*    REBUILD SWITCH OFF THE UPSI-0 RERUN SWITCH (1992-05-27 BK
020500*    PBS-055) AND PROMPTS FOR THE SELLER/BUYER NAMES THIS DRIVER
020600*    NEEDS TO BUILD THE RUN HEADER.
020700 A0100-INIT-RUN.
020800
020900*    The date is for the banner only (1998-08-19 SS PBS-099) - it
021000*    is never compared against anything a line or a master row
021100*    carries, so the two-digit year causes no Y2K exposure here.
021200     ACCEPT WN-RUN-DATE FROM DATE
021300     MOVE ZERO TO WN-STEP-COUNT
021400
021500*    UPSI-0 is read once, at the top of the run, and latched into
021600*    WM-REBUILD-SW - 0000-MAIN only ever tests the switch, never
021700*    the hardware bit itself (1992-05-27 BK PBS-055).
021800     IF PBS-RERUN-SWITCH
021900         SET WM-REBUILD-REQUESTED TO TRUE
022000     ELSE
022100         MOVE 'N' TO WM-REBUILD-SW
022200     END-IF
022300
022400     DISPLAY HEADLINE
022500     DISPLAY ' PBS NIGHTLY BATCH RUN - 19' WN-RUN-YY '-'
022600             WN-RUN-MM '-' WN-RUN-DD
022700*    Warns the operator up front when tonight's run is also a
022800*    Year-end rebuild, before B0050 does anything irreversible.
022900     IF WM-REBUILD-REQUESTED
023000         DISPLAY ' UPSI-0 IS ON - YEAR-END MASTER REBUILD'
023100     END-IF
023200     DISPLAY HEADLINE
023300
023400*    Seller/buyer names are not carried anywhere upstream of this
023500*    driver - LINEVAL's INVOICE-LINES-IN and the copybook line
023600*    layout both stop at quantity/price, so the operator keys them
023700*    here, same as the old interactive main menu did.
023800     DISPLAY ' SELLER NAME ......... ' WITH NO ADVANCING
023900     ACCEPT WN-SELLER-NAME
024000     DISPLAY ' BUYER NAME .......... ' WITH NO ADVANCING
024100     ACCEPT WN-BUYER-NAME
024200     .
024300*****************************************************************
024400*    B0050 - YEAR-END MASTER REBUILD.  EMPTIES THE KEYED STORE
024500*    BEFORE TONIGHT'S INVOICE IS SAVED, SO THE MASTER COMES BACK
024600*    UP HOLDING ONLY WHAT THIS RUN (AND WHATEVER RUNS FOLLOW IT)
024700*    PUT INTO IT.  ONLY REACHED WHEN UPSI-0 IS ON AT STARTUP -
024800*    NOT PART OF THE ORDINARY NIGHTLY PATH.  1992-05-27 BK
024900*    PBS-055.
025000 B0050-REBUILD-MASTER.
025100
025200     ADD 1 TO WN-STEP-COUNT
025300     DISPLAY ' STEP ' WN-STEP-COUNT
025400             ' - YEAR-END REBUILD: CALLING PBSINVMSTR (DELETE-ALL)'
025500*    WR-RUN-HEADER is still blank at this point in the run - the
025600*    DELETE-ALL opcode ignores it entirely, PbsInvMstr only cares
025700*    about WM-OPERATION-CODE for this one.
025800     MOVE 'A' TO WM-OPERATION-CODE
025900     CALL 'PBSINVMSTR' USING WM-OPERATION-CODE, WR-RUN-HEADER,
026000                              WM-SEARCH-NAME, WM-RESULT-CODE,
026100                              WM-MATCH-AREA
026200
026300*    An exception here is logged but does not stop the run - the
026400*    rest of the night's steps still go ahead and build/save
026500*    tonight's invoice against whatever the master now holds.
026600     IF WM-RESULT-EXCEPTION
026700         DISPLAY ' *** NIGHTRUN0104 PBSINVMSTR DELETE-ALL EXCEPTION'
026800     END-IF
026900     .
027000*****************************************************************
027100*    B0100 - CALL LINEVAL TO VALUE TODAY'S INVOICE LINE FILE.
027200*    LINEVAL PROMPTS FOR THE INVOICE ID OF ITS OWN ACCORD, AND
027300*    HANDS BACK THE ID AND THE RUN TOTALS ON EXIT PROGRAM
027400*    (2013-09-23 PB PBS-174) - THE VALUED LINES THEMSELVES ARE
027500*    PICKED UP SEPARATELY, OFF OUTLINES, IN B0150 BELOW.
027600 B0100-VALUE-TODAYS-INVOICES.
027700
027800     ADD 1 TO WN-STEP-COUNT
027900     DISPLAY ' STEP ' WN-STEP-COUNT ' - CALLING LINEVAL'
028000*    Three fields in, three fields out - LINEVAL does its own
028100*    prompting, its own edit, and its own valuation math, and
028200*    leaves the valued lines themselves sitting on OUTLINES for
028300*    B0150 to pick back up (2013-09-23 PB PBS-174).
028400     CALL 'PBS-LINE-VALUATION' USING WN-VALUED-INVOICE-ID,
028500                                      WN-VALUED-NET-TOTAL,
028600                                      WN-VALUED-GROSS-TOTAL
028700     .
028800*****************************************************************
028900*    B0150 - BUILD WR-RUN-HEADER FROM THIS RUN: THE ID AND
029000*    TOTALS LINEVAL HANDED BACK, THE SELLER/BUYER NAMES KEYED AT
029100*    STARTUP, AND THE VALUED LINE TABLE READ BACK OFF OUTLINES.
029200*    THIS IS THE HEADER PBSINVMSTR SAVES BELOW.  2013-09-23 PB
029300*    PBS-174.
029400 B0150-ASSEMBLE-RUN-HEADER.
029500
029600*    The X-redefinition clears all 4470 bytes in one MOVE - cheaper
029700*    than a SPACES-to-the-line-table move plus separate moves for
029800*    every scalar field, and it guarantees no stale line survives
029900*    from a prior CALL into this same storage.
030000     MOVE SPACES TO WR-RUN-HEADER-X
030100     MOVE WN-VALUED-INVOICE-ID TO HD-INVOICE-ID OF WR-RUN-HEADER
030200     MOVE WN-SELLER-NAME       TO HD-SELLER-NAME OF WR-RUN-HEADER
030300     MOVE WN-BUYER-NAME        TO HD-BUYER-NAME  OF WR-RUN-HEADER
030400     MOVE ZERO TO HD-LINE-COUNT OF WR-RUN-HEADER
030500     MOVE 'N' TO WN-LINES-EOF-SW
030600
030700*    LINEVAL has already closed OUTLINES by the time this driver
030800*    gets control back - reopening INPUT here is the only way this
030900*    program can see the valued lines it just wrote.
031000     OPEN INPUT INVOICE-LINES-OUT-FILE
031100     IF WN-LINES-OK
031200         PERFORM B0160-READ-VALUED-LINE
031300         PERFORM B0170-STORE-VALUED-LINE UNTIL WN-LINES-EOF
031400*    a failed reopen here is always a program logic error, not an
031500*    operator-correctable condition - OUTLINES was just written a
031600*    moment ago by this same run.
031700     ELSE
031800         DISPLAY ' *** NIGHTRUN0102 OUTLINES REOPEN FAILED, '
031900                 'STATUS=' WN-LINES-STATUS
032000     END-IF
032100     CLOSE INVOICE-LINES-OUT-FILE
032200
032300*    The totals came back from LINEVAL in B0100, not off OUTLINES -
032400*    the valued line file carries quantity and price per line, the
032500*    run-level net/gross are LINEVAL's own accumulators.
032600     MOVE WN-VALUED-NET-TOTAL
032700         TO HD-INVOICE-NET-TOTAL OF WR-RUN-HEADER
032800     MOVE WN-VALUED-GROSS-TOTAL
032900         TO HD-INVOICE-GROSS-TOTAL OF WR-RUN-HEADER
033000     .
033100*****************************************************************
033200*    B0160 - ONE READ, ONE RECORD.  SPLIT OUT OF B0150 SO THE
033300*    PERFORM UNTIL IN B0150 READS LIKE EVERY OTHER SEQUENTIAL LOOP
033400*    IN THIS SHOP'S PROGRAMS - PRIME, THEN LOOP ON THE NEXT READ.
033500 B0160-READ-VALUED-LINE.
033600
033700     READ INVOICE-LINES-OUT-FILE
033800         AT END
033900             SET WN-LINES-EOF TO TRUE
034000     END-READ
034100     .
034200*****************************************************************
034300*    B0170 - ONE VALUED LINE INTO THE RUN HEADER'S LINE TABLE, THEN
034400*    PRIME THE NEXT READ.  THE 50-LINE CEILING MATCHES THE HEADER
034500*    COPYBOOK'S HD-INVOICE-LINES OCCURS - A LONGER INVOICE THAN
034600*    THAT HAS NEVER COME THROUGH THIS SHOP'S BILLING RUN.
034700 B0170-STORE-VALUED-LINE.
034800
034900     IF HD-LINE-COUNT OF WR-RUN-HEADER < 50
035000         ADD 1 TO HD-LINE-COUNT OF WR-RUN-HEADER
035100         MOVE WN-LINE-RECORD
035200             TO HD-INVOICE-LINES(HD-LINE-COUNT OF WR-RUN-HEADER)
035300                 OF WR-RUN-HEADER
035400*    table-full here mirrors B0170's own header comment - it has
035500*    never actually happened in production, but the branch exists
035600*    so a freak 51-line invoice is skipped, not an abend.
035700     ELSE
035800         DISPLAY ' *** NIGHTRUN0103 RUN HEADER LINE TABLE FULL -'
035900                 ' LINE SKIPPED'
036000     END-IF
036100
036200     PERFORM B0160-READ-VALUED-LINE
036300     .
036400*****************************************************************
036500*    B0200 - SAVE THE ASSEMBLED INVOICE HEADER TO THE MASTER.
036600*    AN ID ALREADY ON FILE IS REPLACED, A NEW ONE IS APPENDED -
036700*    PBSINVMSTR DECIDES WHICH, THIS DRIVER JUST CALLS IT.
036800 B0200-SAVE-VALUED-INVOICE.
036900
037000     ADD 1 TO WN-STEP-COUNT
037100     DISPLAY ' STEP ' WN-STEP-COUNT ' - CALLING PBSINVMSTR (SAVE)'
037200*    WR-RUN-HEADER by now carries the id and totals off LINEVAL,
037300*    the seller/buyer keyed at startup, and the line table read
037400*    back off OUTLINES in B0150 - this is the one CALL in the
037500*    whole run that actually changes the master.
037600     MOVE 'S' TO WM-OPERATION-CODE
037700     CALL 'PBSINVMSTR' USING WM-OPERATION-CODE, WR-RUN-HEADER,
037800                              WM-SEARCH-NAME, WM-RESULT-CODE,
037900                              WM-MATCH-AREA
038000
038100*    An exception here does not stop the job - the operator sees
038200*    the line on the console and the master is left as it was
038300*    before this CALL, same tolerant pattern as B0050's.
038400     IF WM-RESULT-EXCEPTION
038500         DISPLAY ' *** NIGHTRUN0101 PBSINVMSTR SAVE EXCEPTION'
038600     END-IF
038700     .
038800*****************************************************************
038900*    B0300 - PICK UP THE NEW MASTER ROW COUNT FOR THE CLOSING
039000*    DISPLAY, WITHOUT RE-READING INVOICE-MASTER DIRECTLY.
039100*    1994-08-09 SS PBS-070.
039200 B0300-COUNT-MASTER-INVOICES.
039300
039400     ADD 1 TO WN-STEP-COUNT
039500     DISPLAY ' STEP ' WN-STEP-COUNT ' - CALLING PBSINVMSTR (COUNT)'
039600*    The COUNT opcode does not touch WR-RUN-HEADER or WM-SEARCH-
039700*    NAME at all - it only fills in WM-MATCH-COUNT, which Z0100
039800*    below prints as the closing row count.
039900     MOVE 'C' TO WM-OPERATION-CODE
040000     CALL 'PBSINVMSTR' USING WM-OPERATION-CODE, WR-RUN-HEADER,
040100                              WM-SEARCH-NAME, WM-RESULT-CODE,
040200                              WM-MATCH-AREA
040300     .
040400*****************************************************************
040500*    Z0100 - CLOSING BANNER.  WM-MATCH-COUNT STILL HOLDS WHATEVER
040600*    B0300'S COUNT CALL LEFT IN IT - THIS PARAGRAPH DOES NO I/O OF
040700*    ITS OWN, IT ONLY REPORTS (2014-03-04 PB PBS-188).
040800 Z0100-EXIT-RUN.
040900
041000     DISPLAY HEADLINE
041100     DISPLAY ' PBS NIGHTLY BATCH RUN COMPLETE'
041200     DISPLAY ' INVOICE MASTER ROW COUNT ... ' WM-MATCH-COUNT
041300     DISPLAY HEADLINE
041400     .
041500
